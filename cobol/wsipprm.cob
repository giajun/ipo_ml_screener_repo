000100*******************************************
000110*                                          *
000120*  Record Definition For Run Parameter     *
000130*     Card - one record, read once per run  *
000140*******************************************
000150*  File size 20 bytes.  Supplied by the job
000160*  control step ahead of Ip100 - see Aa015.
000170*
000180* 04/12/25 vbc - Created.
000190*
000200 01  IP-Parm-Record.
000210*        Run date, ccyymmdd - "today" for the batch.
000220     03  Prm-Run-Date         pic 9(8).
000230*        Max days-since-IPO to stay in the universe.
000240*        Zero on the card means take the Aa015 default.
000250     03  Prm-Max-Days         pic 9(5).
000260*        Max companies to accept & screen this run.
000270*        Zero on the card means take the Aa015 default.
000280     03  Prm-Rec-Limit        pic 9(5).
000290     03  filler               pic x(2).
