000100*******************************************
000110*                                          *
000120*  Working Storage For The IPO Screening   *
000130*     Run - parameters, tables, totals      *
000140*                                          *
000150*******************************************
000160* 04/12/25 vbc - Created.
000170* 08/12/25 vbc - Added Sma-Fast history table for the
000180*                slope condition - IP0002.
000190* 10/12/25 vbc - Fact table sized to 200 rows/company
000200*                after looking at a years' worth of
000210*                10-Q/10-K data for one ticker.
000220* 10/08/26 vbc - Ws-Scoring-Parameters packed comp-3, same as
000230*                PY-PR1 in Wspyparam1 - these are rate/
000240*                threshold constants, not Fd-width fields.
000250* 10/08/26 vbc - Added Ws-Yy-Prior for Zz070's leap-day fix -
000260*                see 1.0.18 in Ip100.  Removed the never-set,
000270*                never-tested More-Price-For-Ticker/More-Fact-
000280*                For-Ticker switches left over from an earlier
000290*                cut - same housekeeping as the Upsi-0 switch
000300*                dropped from Ip100 at 1.0.16.
000310*
000320 01  WS-Run-Parameters.
000330*        Supplied on the parameter record, or defaulted
000340*        below if the parameter record is missing/blank.
000350     03  WS-Run-Date              pic 9(8).
000360     03  WS-Max-Days-Since-Ipo    pic 9(5)  comp  value 365.
000370     03  WS-Record-Limit          pic 9(5)  comp  value 120.
000380     03  filler                   pic x(10).
000390*
000400 01  WS-Momentum-Parameters.
000410     03  WS-Sma-Fast-N            pic 9(3)  comp  value 20.
000420     03  WS-Sma-Slow-N            pic 9(3)  comp  value 50.
000430     03  WS-Slope-Window          pic 9(3)  comp  value 20.
000440     03  WS-Ret-Window            pic 9(3)  comp  value 20.
000450     03  WS-Peak-Window           pic 9(3)  comp  value 60.
000460     03  WS-Min-History           pic 9(3)  comp  value 65.
000470     03  WS-Ret-Min               pic s9v9(6)      value .050000.
000480     03  WS-Max-Drawdown          pic s9v9(6)      value .080000.
000490     03  WS-Max-Dev               pic s9v9(6)      value .150000.
000500     03  filler                   pic x(10).
000510*
000520 01  WS-Scoring-Parameters.
000530     03  WS-Min-Price             pic s9(5)v9(4)   comp-3
000540                                   value 5.0000.
000550     03  WS-Min-Market-Cap        pic s9(13)v99    comp-3
000560                                   value 300000000.00.
000570     03  WS-Min-Adv               pic s9(13)v99    comp-3
000580                                   value 2000000.00.
000590     03  WS-Min-Shares            pic 9(12)        comp-3
000600                                   value 10000000.
000610     03  WS-Min-Gross-Margin      pic s9v9(6)      comp-3
000620                                   value .400000.
000630     03  WS-Min-Yoy-Rev-Growth    pic s9v9(6)      comp-3
000640                                   value .200000.
000650     03  WS-Max-Sbc-To-Revenue    pic s9v9(6)      comp-3
000660                                   value .300000.
000670     03  WS-Min-Runway-Months     pic s9(5)v99     comp-3
000680                                   value 12.00.
000690     03  filler                   pic x(10).
000700*
000710 01  WS-Gate-Weights.
000720     03  WS-Wt-Price              pic 9(3)  comp  value 10.
000730     03  WS-Wt-Market-Cap         pic 9(3)  comp  value 15.
000740     03  WS-Wt-Liquidity          pic 9(3)  comp  value 15.
000750     03  WS-Wt-Shares             pic 9(3)  comp  value 10.
000760     03  WS-Wt-Momentum           pic 9(3)  comp  value 20.
000770     03  WS-Wt-Gross-Margin       pic 9(3)  comp  value 10.
000780     03  WS-Wt-Rev-Growth         pic 9(3)  comp  value 10.
000790     03  WS-Wt-Sbc                pic 9(3)  comp  value  5.
000800     03  WS-Wt-Runway             pic 9(3)  comp  value  5.
000810     03  WS-Wt-Total              pic 9(3)  comp  value 100.
000820     03  filler                   pic x(10).
000830*
000840*    Daily price history table for the company currently
000850*    being screened, oldest row first (up to ~2 yrs).
000860*
000870 01  WS-Price-Table.
000880     03  WS-Price-Entry           occurs 504 times.
000890         05  WS-Px-Date           pic 9(8).
000900         05  WS-Px-Close          pic s9(5)v9(4).
000910         05  WS-Px-Volume         pic 9(12).
000920     03  filler                   pic x(10).
000930 01  WS-Price-Count               pic 9(3)  comp  value zero.
000940*
000950*    Trailing Sma-Fast values, oldest first, used for the
000960*    slope condition (x = 0 .. 19 left to right).
000970*
000980 01  WS-Sma-Fast-History.
000990     03  WS-Sma-Fast-Val          pic s9(5)v9(4)
001000                                   occurs 20 times.
001010     03  filler                   pic x(10).
001020 01  WS-Sma-Fast-Count            pic 9(3)  comp  value zero.
001030*
001040*    Financial fact rows for the company currently being
001050*    processed - loaded once, scanned many times.
001060*
001070 01  WS-Fact-Table.
001080     03  WS-Fact-Entry            occurs 200 times.
001090         05  WS-Fact-Concept      pic x(12).
001100         05  WS-Fact-End-Date     pic 9(8).
001110         05  WS-Fact-Value        pic s9(13)v99.
001120         05  WS-Fact-Form         pic x(8).
001130     03  filler                   pic x(10).
001140 01  WS-Fact-Count                pic 9(3)  comp  value zero.
001150*
001160*    Latest preferred value per concept - see Ee020.
001170*
001180 01  WS-Concept-Latest.
001190     03  WS-Cash-Value            pic s9(13)v99   value zero.
001200     03  WS-Cash-Flag             pic x           value "M".
001210     03  WS-Revenue-Value         pic s9(13)v99   value zero.
001220     03  WS-Revenue-Flag          pic x           value "M".
001230     03  WS-Revenue-End-Date      pic 9(8)        value zero.
001240     03  WS-Grossprofit-Value     pic s9(13)v99   value zero.
001250     03  WS-Grossprofit-Flag      pic x           value "M".
001260     03  WS-Cfo-Value             pic s9(13)v99   value zero.
001270     03  WS-Cfo-Flag              pic x           value "M".
001280     03  WS-Capex-Value           pic s9(13)v99   value zero.
001290     03  WS-Capex-Flag            pic x           value "M".
001300     03  WS-Sbc-Value             pic s9(13)v99   value zero.
001310     03  WS-Sbc-Flag              pic x           value "M".
001320     03  filler                   pic x(10).
001330*
001340*    Run-level control totals for the summary report.
001350*
001360 01  WS-Control-Totals.
001370     03  WS-Ipo-Read-Count        pic 9(7)  comp  value zero.
001380     03  WS-Ipo-Rejected-Count    pic 9(7)  comp  value zero.
001390     03  WS-Company-Scored-Count  pic 9(7)  comp  value zero.
001400     03  WS-Hard-Pass-Count       pic 9(7)  comp  value zero.
001410     03  WS-Momentum-Pass-Count   pic 9(7)  comp  value zero.
001420     03  WS-Output-Written-Count  pic 9(7)  comp  value zero.
001430     03  filler                   pic x(10).
001440*
001450 01  WS-Switches.
001460     03  WS-Eof-Ipo               pic x           value "N".
001470         88  Eof-Ipo                              value "Y".
001480     03  WS-Eof-Price             pic x           value "N".
001490         88  Eof-Price                            value "Y".
001500     03  WS-Eof-Quote             pic x           value "N".
001510         88  Eof-Quote                            value "Y".
001520     03  WS-Eof-Fact              pic x           value "N".
001530         88  Eof-Fact                             value "Y".
001540     03  WS-Ipo-Accept-Flag       pic x           value "N".
001550         88  Ipo-Accepted                         value "Y".
001560     03  filler                   pic x(10).
001570*
001580*    File status bytes.
001590*
001600 01  WS-File-Status.
001610     03  WS-Ipo-Status            pic xx.
001620     03  WS-Price-Status          pic xx.
001630     03  WS-Quote-Status          pic xx.
001640     03  WS-Fact-Status           pic xx.
001650     03  WS-Out-Status            pic xx.
001660     03  WS-Print-Status          pic xx.
001670     03  WS-Parm-Status           pic xx.
001680     03  WS-Crt-Status            pic 9(4) comp value zero.
001690     03  filler                   pic x(10).
001700*
001710*    Page/line control for Hh000's heading-on-overflow logic.
001720*
001730 01  WS-Report-Work.
001740     03  WS-Line-Cnt              pic 9(3)  comp  value 99.
001750     03  WS-Page-Cnt              pic 9(3)  comp  value zero.
001760     03  WS-Lines-Per-Page        pic 9(3)  comp  value 55.
001770     03  filler                   pic x(10).
001780*
001790*    Scratch date work areas - alternate (group / numeric)
001800*    views of the same bytes for Zz070's day-number routine.
001810*
001820 01  WS-Wrk-Date-A.
001830     03  WS-Wrk-Year-A            pic 9(4).
001840     03  WS-Wrk-Month-A           pic 99.
001850     03  WS-Wrk-Day-A             pic 99.
001860 01  WS-Wrk-Date9-A  redefines WS-Wrk-Date-A
001870                              pic 9(8).
001880*
001890 01  WS-Wrk-Date-B.
001900     03  WS-Wrk-Year-B            pic 9(4).
001910     03  WS-Wrk-Month-B           pic 99.
001920     03  WS-Wrk-Day-B             pic 99.
001930 01  WS-Wrk-Date9-B  redefines WS-Wrk-Date-B
001940                              pic 9(8).
001950*
001960*    Cumulative days-before-month table, Jan=1 - used by
001970*    Zz070 to turn ccyymmdd into a day number.  Kept as
001980*    both a table and a flat filler so either view can be
001990*    initialised with one move.
002000*
002010 01  WS-Cum-Days-Table.
002020     03  WS-Cum-Days              pic 9(3)
002030                                   occurs 12 times.
002040 01  WS-Cum-Days-Flat  redefines WS-Cum-Days-Table.
002050     03  filler                   pic x(36).
002060*
002070*    Miscellaneous scratch used across the score/momentum
002080*    arithmetic.
002090*
002100 01  WS-Misc-Work.
002110     03  WS-Sum-X                 pic s9(7)      value zero.
002120     03  WS-Sum-Y                 pic s9(9)v9(6) value zero.
002130     03  WS-Sum-Xy                pic s9(9)v9(6) value zero.
002140     03  WS-Sum-Xx                pic s9(9)      value zero.
002150     03  WS-Mean-X                pic s9(5)v9(6) value zero.
002160     03  WS-Mean-Y                pic s9(5)v9(6) value zero.
002170     03  WS-Slope                 pic s9(5)v9(6) value zero.
002180     03  WS-Slope-N               pic 9(3) comp  value zero.
002190*        First history position Cc011 builds, oldest end of
002200*        the 20-row window - see Cc010.
002210     03  WS-Sma-Fast-Start        pic 9(3) comp  value zero.
002220     03  WS-Hi-Close              pic s9(5)v9(4) value zero.
002230     03  WS-Sum-Dollar-Vol        pic s9(15)v99  value zero.
002240     03  WS-Tail-Rows             pic 9(3) comp  value zero.
002250     03  WS-Weight-Sum            pic 9(3) comp  value zero.
002260     03  WS-Prior-Rev-Count       pic 9(3) comp  value zero.
002270     03  WS-Prior-Rev-Value       pic s9(13)v99  value zero.
002280     03  WS-Prior-Rev-Date        pic 9(8)       value zero.
002290     03  A                        pic 9(3) comp  value zero.
002300     03  B                        pic 9(3) comp  value zero.
002310     03  C                        pic 9(3) comp  value zero.
002320     03  D                        pic 9(3) comp  value zero.
002330     03  E                        pic 9(3) comp  value zero.
002340     03  WS-Px-Ix                 pic 9(3) comp  value zero.
002350     03  WS-Fc-Ix                 pic 9(3) comp  value zero.
002360     03  WS-Sf-Ix                 pic 9(3) comp  value zero.
002370     03  WS-Days-Since-Ipo        pic s9(5)      value zero.
002380*        Generic two-date parms for Zz070 - date 1 minus date 2.
002390     03  WS-Zz-Date-1             pic 9(8)       value zero.
002400     03  WS-Zz-Date-2             pic 9(8)       value zero.
002410     03  WS-Day-Diff              pic s9(9) comp value zero.
002420     03  WS-R20-Base-Close        pic s9(5)v9(4) value zero.
002430     03  WS-Cash-Runway-Burn      pic s9(13)v99  value zero.
002440     03  WS-Filing-Latest-Date    pic 9(8)       value zero.
002450     03  WS-Filing-10q-Date       pic 9(8)       value zero.
002460     03  WS-Filing-10k-Date       pic 9(8)       value zero.
002470     03  WS-Has-10q               pic x          value "N".
002480     03  WS-Has-10k               pic x          value "N".
002490     03  WS-Gate-True             pic x          value "N".
002500         88  Gate-Is-True                         value "Y".
002510*
002520*    Generic concept-lookup parms/results for Ee020 - one call
002530*    per concept, see Ee000.
002540*
002550     03  WS-Want-Concept          pic x(12)      value spaces.
002560     03  WS-Found-Any             pic x          value "N".
002570         88  Found-Any                            value "Y".
002580     03  WS-Found-Preferred       pic x          value "N".
002590         88  Found-Preferred                      value "Y".
002600     03  WS-Best-Date             pic 9(8)       value zero.
002610     03  WS-Best-Value            pic s9(13)v99  value zero.
002620     03  WS-Best-Pref-Date        pic 9(8)       value zero.
002630     03  WS-Best-Pref-Value       pic s9(13)v99  value zero.
002640     03  WS-Any-Count             pic 9(3) comp  value zero.
002650     03  WS-Pref-Count            pic 9(3) comp  value zero.
002660     03  WS-Concept-Out-Value     pic s9(13)v99  value zero.
002670     03  WS-Concept-Out-Date      pic 9(8)       value zero.
002680     03  WS-Concept-Out-Flag      pic x          value "M".
002690     03  WS-Concept-Out-Has-Pref  pic x          value "N".
002700     03  WS-Concept-Out-Count     pic 9(3) comp  value zero.
002710     03  WS-Revenue-Has-Pref      pic x          value "N".
002720         88  Revenue-Has-Pref                     value "Y".
002730     03  WS-Fcf-Value             pic s9(13)v99  value zero.
002740*
002750*    Day-number scratch for Zz070/Zz071 - see the Y2K review
002760*    note against 1.0.08 in Ip100, no 2-digit century anywhere.
002770*
002780     03  WS-Day-Num-1             pic s9(9) comp value zero.
002790     03  WS-Day-Num-2             pic s9(9) comp value zero.
002800     03  WS-Yy-Quot               pic 9(9)  comp value zero.
002810     03  WS-Yy-Mod4               pic 9(3)  comp value zero.
002820     03  WS-Yy-Mod100             pic 9(3)  comp value zero.
002830     03  WS-Yy-Mod400             pic 9(3)  comp value zero.
002840*        Prior-year value fed to the leap-count divisions below -
002850*        the current year's own leap day is not "elapsed" until
002860*        Mar 1, so the /4-/100+/400 terms must run on Year-1,
002870*        not Year - see the 1.0.18 note in Ip100.
002880     03  WS-Yy-Prior              pic s9(4) comp value zero.
002890     03  WS-Leap-Flag             pic x          value "N".
002900         88  Leap-Year                            value "Y".
002910     03  WS-Cum-Built             pic x          value "N".
002920         88  Cum-Days-Built                       value "Y".
002930     03  filler                   pic x(10).
