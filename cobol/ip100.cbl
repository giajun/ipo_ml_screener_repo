000100*******************************************************************
000110*                  Ipo Screening - Nightly Batch                 *
000120*                                                                *
000130*            No CALLed subprograms - single batch step           *
000140*                                                                *
000150*******************************************************************
000160*
000170 identification          division.
000180*================================
000190*
000200 program-id.       ip100.
000210*
000220*    Author.           D M Okafor.
000230*
000240*    Installation.     Applewood Computers.
000250*
000260*    Date-Written.     04/12/85.
000270*
000280*    Date-Compiled.
000290*
000300*    Security.         Copyright (C) 1985-2026 and later,
000310*                      Applewood Computers Accounting System.
000320*                      Distributed under the GNU General Public
000330*                      License.  See the file COPYING for details.
000340*
000350*    Remarks.          Nightly Ipo screening run.  Reads the Ipo
000360*                      master, the daily price file, the quote
000370*                      file and the financial fact file, screens
000380*                      each recently listed company for momentum
000390*                      and fundamentals, and writes a scored
000400*                      output file plus a summary report.
000410*
000420*    Version.          See Prog-Name in Ws.
000430*
000440*    Called Modules.
000450*                      None.
000460*
000470*    Functions Used.
000480*                      None - Zz070 does its own day arithmetic.
000490*
000500*    Files Used.
000510*                      IPOPARM  Run parameter card.
000520*                      IPOMAST  Ipo master, arbitrary order.
000530*                      IPOPRC   Daily prices, by ticker/date.
000540*                      IPOQTE   Quotes, by ticker.
000550*                      IPOFCT   Financial facts, by ticker/
000560*                               concept/end-date.
000570*                      IPOOUT   Scored output, one rec/company.
000580*                      IPOPRT   Summary report, 132 col.
000590*
000600*    Error Messages Used.
000610*                      IP0001 - IP0009 (Ip-Error-Messages).
000620*
000630*    Changes.
000640* 04/12/85 dmo - 1.0.00 Created - first cut of the screening run,
000650*                momentum and liquidity only, scoring to follow.
000660* 19/01/86 dmo - 1.0.01 Added Fundamentals-Engine and the
000670*                Scoring-Engine gate table.
000680* 02/06/86 dmo - 1.0.02 Filing-Meta added, carried on the output
000690*                record but not scored, per request of J Wren.
000700* 11/03/87 rjt - 1.0.03 Fixed Dd000 - 20 day tail was taking 20
000710*                rows including the current one, one too many.
000720* 23/09/88 dmo - 1.0.04 Record-Limit parameter added - sales
000730*                wanted the run bounded on a busy Ipo week.
000740* 14/02/90 rjt - 1.0.05 Cc030 slope calc blew up on a ticker with
000750*                fewer than 20 Sma-Fast values - guarded.
000760* 30/11/92 klm - 1.0.06 Ee070 Yoy window widened from an exact
000770*                365 days to 330-400, too many quarters were
000780*                missing the old exact match.
000790* 17/08/94 dmo - 1.0.07 Cash-Runway guarded against Cfo >= 0 -
000800*                was showing a runway for profitable companies.
000810* 06/01/99 klm - 1.0.08 Year 2000 review - Ipo-Date, Run-Date and
000820*                all End-Dates are already full ccyymmdd, Zz070's
000830*                table arithmetic carries the century through
000840*                the day-number conversion.  No century window
000850*                in use anywhere in this program.  No changes
000860*                required, logged per the Y2K audit.
000870* 22/02/00 klm - 1.0.09 Confirmed clean first live run of the new
000880*                century - closed out Y2K audit item 37.
000890* 19/07/03 rjt - 1.0.10 Hh000 heading now carries Wk-Page-Cnt,
000900*                print was running to two pages with no way to
000910*                tell.
000920* 08/10/07 dmo - 1.0.11 Gross-Margin/Sbc-Ratio/Cash-Runway flags
000930*                moved onto the output record itself - reporting
000940*                wanted to see "missing" on the detail line.
000950* 15/05/12 jfk - 1.0.12 Bb012 re-open of Ipoprc per company was
000960*                timing out on the big board day - added Eof
000970*                reset ahead of the re-open, status 35 was being
000980*                missed.
000990* 02/09/19 jfk - 1.0.13 Aa015 defaults corrected - zero on the
001000*                parameter card now takes the coded default
001010*                instead of screening with a zero limit.
001020* 21/11/25 vbc - 1.0.14 Price/Fact table sizes bumped to agree
001030*                with wsipwrk (504/200 rows) ahead of the 2026
001040*                Ipo calendar.
001050* 10/08/26 vbc - 1.0.15 Cc010 was anchoring the Sma-Fast
001060*                history walk on the Sma-Slow-N constant
001070*                instead of Ws-Price-Count, so Cc030's slope
001080*                condition was scoring stale rows near the
001090*                head of the price table for any ticker with
001100*                more than ~50 days on file - Momentum-Pass
001110*                was wrong on almost every company.
001120* 10/08/26 vbc - 1.0.16 Removed the Upsi-0 totals-only switch
001130*                and the Valid-Ticker class test - neither was
001140*                ever requested by the user dept and Valid-
001150*                Ticker was never even tested anywhere.  Plain
001160*                advancing-page carries the heading-on-overflow
001170*                logic without them.
001180* 10/08/26 vbc - 1.0.17 1.0.16 dropped Special-Names entirely -
001190*                wrong, every program on this system carries
001200*                one via copy "envdiv.cob".  Coded the
001210*                equivalent in full below (Crt status, as
001220*                Pyrgstr/Vacprint do on top of their own copy)
001230*                since envdiv.cob is not held locally to Ip.
001240* 10/08/26 vbc - 1.0.18 Zz070's day-number arithmetic divided
001250*                Year itself by 4/100/400 for the leap-count
001260*                terms - Year's own leap day is not "elapsed"
001270*                until reached, so that double-added it on top
001280*                of the existing +1 month>2 adjustment for any
001290*                span after Feb 29 in a leap year.  Aa030's age
001300*                cutoff and Ee071's prior-year window were both
001310*                off by a day around leap years.  Divisions now
001320*                run on Year-1 - Ws-Yy-Prior, new in Wsipwrk.
001330*
001340*******************************************************************
001350* Copyright Notice.
001360* ****************
001370*
001380* This notice supersedes all prior copyright notices and was
001390* updated 2024-04-16.
001400*
001410* These files and programs are part of the Applewood Computers
001420* Accounting System and is Copyright (c) Vincent B Coen.
001430* 1976-2026 and later.
001440*
001450* This program is now free software; you can redistribute it
001460* and/or modify it under the terms listed here and of the GNU
001470* General Public License as published by the Free Software
001480* Foundation; version 3 and later as revised for PERSONAL USAGE
001490* ONLY and that includes for use within a business but EXCLUDES
001500* repackaging or for Resale, Rental or Hire in ANY way.
001510*
001520* ACAS is distributed in the hope that it will be useful, but
001530* WITHOUT ANY WARRANTY; without even the implied warranty of
001540* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
001550*
001560*******************************************************************
001570*
001580 environment              division.
001590*================================
001600*
001610*    Shop copy "envdiv.cob" carries Source/Object-Computer and
001620*    Special-Names on every program in this system - that member
001630*    is not held locally to Ip so the equivalent Special-Names
001640*    paragraph is coded in full below, the way Pyrgstr/Vacprint
001650*    code their own on top of the copy.  No Repository/Function
001660*    All Intrinsic here - Ip100 uses no intrinsic functions.
001670*
001680 configuration            section.
001690 special-names.
001700     CRT status is WS-Crt-Status.
001710*
001720 input-output              section.
001730 file-control.
001740*
001750     select  IP-Parm-File      assign "IPOPARM"
001760             organization      sequential
001770             file status       WS-Parm-Status.
001780*
001790     select  IP-Ipo-Master-File  assign "IPOMAST"
001800             organization      sequential
001810             file status       WS-Ipo-Status.
001820*
001830     select  IP-Daily-Price-File assign "IPOPRC"
001840             organization      sequential
001850             file status       WS-Price-Status.
001860*
001870     select  IP-Quote-File     assign "IPOQTE"
001880             organization      sequential
001890             file status       WS-Quote-Status.
001900*
001910     select  IP-Fact-File      assign "IPOFCT"
001920             organization      sequential
001930             file status       WS-Fact-Status.
001940*
001950     select  IP-Output-File    assign "IPOOUT"
001960             organization      sequential
001970             file status       WS-Out-Status.
001980*
001990     select  IP-Print-File     assign "IPOPRT"
002000             organization      sequential
002010             file status       WS-Print-Status.
002020*
002030 data                      division.
002040*================================
002050*
002060 file section.
002070*
002080 fd  IP-Parm-File.
002090     copy "wsipprm.cob".
002100*
002110 fd  IP-Ipo-Master-File.
002120     copy "wsipipo.cob".
002130*
002140 fd  IP-Daily-Price-File.
002150     copy "wsipprc.cob".
002160*
002170 fd  IP-Quote-File.
002180     copy "wsipqte.cob".
002190*
002200 fd  IP-Fact-File.
002210     copy "wsipfct.cob".
002220*
002230 fd  IP-Output-File.
002240     copy "wsipout.cob".
002250*
002260 fd  IP-Print-File.
002270 01  IP-Print-Line            pic x(132).
002280*
002290 working-storage          section.
002300*-----------------------
002310 77  Prog-Name                pic x(17) value "ip100 (1.0.14)".
002320*
002330     copy "wsipwrk.cob".
002340     copy "wsipmsg.cob".
002350*
002360*    Report heading and detail line layouts - built by hand
002370*    and written to Ip-Print-Line, Report Writer is not used.
002380*
002390 01  WS-Heading-1.
002400     03  filler               pic x(40)
002410         value "APPLEWOOD COMPUTERS - IPO SCREENING RUN".
002420     03  filler               pic x(10) value spaces.
002430     03  Hd1-Run-Date         pic x(10).
002440     03  filler               pic x(10) value spaces.
002450     03  filler               pic x(5)  value "PAGE ".
002460     03  Hd1-Page-No          pic zzz9.
002470     03  filler               pic x(55) value spaces.
002480*
002490 01  WS-Heading-2.
002500     03  filler               pic x(8)  value "TICKER  ".
002510     03  filler               pic x(20) value "COMPANY NAME        ".
002520     03  filler               pic x(10) value "IPO-DATE  ".
002530     03  filler               pic x(6)  value "DAYS  ".
002540     03  filler               pic x(9)  value "PRICE    ".
002550     03  filler               pic x(9)  value "MKTCAP-M ".
002560     03  filler               pic x(8)  value "ADV-M   ".
002570     03  filler               pic x(4)  value "MOM ".
002580     03  filler               pic x(7)  value "TOTAL  ".
002590     03  filler               pic x(3)  value "HP ".
002600     03  filler               pic x(3)  value "MP ".
002610     03  filler               pic x(45) value spaces.
002620*
002630 01  WS-Detail-Line.
002640     03  Dl-Ticker            pic x(8).
002650     03  filler               pic x    value space.
002660     03  Dl-Company-Name      pic x(19).
002670     03  filler               pic x    value space.
002680     03  Dl-Ipo-Date          pic 9(8).
002690     03  filler               pic x(2) value spaces.
002700     03  Dl-Days              pic zzzz9.
002710     03  filler               pic x    value space.
002720     03  Dl-Price             pic zzzz9.9999.
002730     03  filler               pic x    value space.
002740     03  Dl-Mktcap-M          pic zzzzzz9.99.
002750     03  filler               pic x    value space.
002760     03  Dl-Adv-M             pic zzzz9.99.
002770     03  filler               pic x(2) value spaces.
002780     03  Dl-Mom-Score         pic z9.
002790     03  filler               pic x(3) value spaces.
002800     03  Dl-Tot-Score         pic zz9.99.
002810     03  filler               pic x(2) value spaces.
002820     03  Dl-Hard-Pass         pic x.
002830     03  filler               pic x(3) value spaces.
002840     03  Dl-Mom-Pass          pic x.
002850     03  filler               pic x(25) value spaces.
002860*
002870 01  WS-Totals-Line.
002880     03  filler               pic x(28)
002890         value "IPO RECORDS READ .........".
002900     03  Tl-Ipo-Read          pic zzzzzz9.
002910     03  filler               pic x(96) value spaces.
002920*
002930 01  WS-Totals-Detail.
002940     03  Td-Label             pic x(28).
002950     03  Td-Value             pic zzzzzz9.
002960     03  filler               pic x(96) value spaces.
002970*
002980 procedure division.
002990*
003000 aa000-Main                   section.
003010***********************************
003020*
003030     perform  aa010-Open-Files.
003040     perform  aa015-Read-Parameters.
003050     perform  aa020-Accept-Ipo-Loop
003060              thru     aa020-Exit.
003070     perform  hh000-Print-Report
003080              thru     hh000-Exit.
003090     perform  aa090-Close-Files.
003100     goback.
003110*
003120 aa000-Exit.
003130     exit     section.
003140*
003150 aa010-Open-Files              section.
003160************************************
003170*
003180     open     input  IP-Parm-File.
003190     open     input  IP-Ipo-Master-File.
003200     if       WS-Ipo-Status not = "00"
003210              display  IP0001  WS-Ipo-Status
003220              goback   returning 1
003230     end-if.
003240     open     input  IP-Daily-Price-File.
003250     if       WS-Price-Status not = "00"
003260              display  IP0002  WS-Price-Status
003270              goback   returning 2
003280     end-if.
003290     open     input  IP-Quote-File.
003300     if       WS-Quote-Status not = "00"
003310              display  IP0003  WS-Quote-Status
003320              goback   returning 3
003330     end-if.
003340     open     input  IP-Fact-File.
003350     if       WS-Fact-Status not = "00"
003360              display  IP0004  WS-Fact-Status
003370              goback   returning 4
003380     end-if.
003390     open     output IP-Output-File.
003400     if       WS-Out-Status not = "00"
003410              display  IP0005  WS-Out-Status
003420              goback   returning 5
003430     end-if.
003440     open     output IP-Print-File.
003450     if       WS-Print-Status not = "00"
003460              display  IP0006  WS-Print-Status
003470              goback   returning 6
003480     end-if.
003490*
003500 aa010-Exit.
003510     exit     section.
003520*
003530*    Reads the one parameter record.  A missing/empty card
003540*    takes the coded defaults already in Ws-Run-Parameters -
003550*    see ticket logged against 1.0.13 above.
003560*
003570 aa015-Read-Parameters        section.
003580***********************************
003590*
003600     read     IP-Parm-File
003610         at end move "10" to WS-Parm-Status.
003620     if       WS-Parm-Status not = "00"
003630              display  IP0007
003640              move     zero to WS-Run-Date
003650     else
003660              move     Prm-Run-Date   to WS-Run-Date
003670              if       Prm-Max-Days   not = zero
003680                       move Prm-Max-Days  to WS-Max-Days-Since-Ipo
003690              end-if
003700              if       Prm-Rec-Limit  not = zero
003710                       move Prm-Rec-Limit to WS-Record-Limit
003720              end-if
003730     end-if.
003740     close    IP-Parm-File.
003750*
003760 aa015-Exit.
003770     exit     section.
003780*
003790*    Drives the Ipo-Filter over the master file and, for each
003800*    accepted record, hands off to Bb000 for the per-company
003810*    assembly - Spec batch-flow steps 2 and 3.
003820*
003830 aa020-Accept-Ipo-Loop        section.
003840***********************************
003850*
003860 aa021-Read-Ipo.
003870     read     IP-Ipo-Master-File
003880         at end move "Y" to WS-Eof-Ipo
003890                 go to aa020-Exit.
003900     if       WS-Ipo-Status not = "00" and not = "10"
003910              display  IP0001  WS-Ipo-Status
003920              move     "Y" to WS-Eof-Ipo
003930              go to    aa020-Exit
003940     end-if.
003950     add      1 to WS-Ipo-Read-Count.
003960     if       WS-Company-Scored-Count >= WS-Record-Limit
003970              go to    aa020-Exit
003980     end-if.
003990     perform  aa030-Filter-Ipo.
004000     if       not Ipo-Accepted
004010              add      1 to WS-Ipo-Rejected-Count
004020              go to    aa021-Read-Ipo
004030     end-if.
004040     perform  bb000-Process-Company
004050              thru     bb000-Exit.
004060     go to    aa021-Read-Ipo.
004070*
004080 aa020-Exit.
004090     exit     section.
004100*
004110*    IPO-FILTER - Spec rule: zero/invalid date or blank ticker
004120*    rejects; Days-Since-Ipo > Max-Days rejects.  Future-dated
004130*    (negative Days-Since-Ipo) passes, as the source does.
004140*
004150 aa030-Filter-Ipo             section.
004160***********************************
004170*
004180     move     "N" to WS-Ipo-Accept-Flag.
004190     if       Ipo-Ticker = spaces
004200              go to aa030-Exit
004210     end-if.
004220     if       Ipo-Date = zero
004230              go to aa030-Exit
004240     end-if.
004250     move     WS-Run-Date  to WS-Zz-Date-1.
004260     move     Ipo-Date     to WS-Zz-Date-2.
004270     perform  zz070-Days-Between
004280              thru     zz070-Exit.
004290     move     WS-Day-Diff  to WS-Days-Since-Ipo.
004300     if       WS-Days-Since-Ipo > WS-Max-Days-Since-Ipo
004310              go to aa030-Exit
004320     end-if.
004330     move     "Y" to WS-Ipo-Accept-Flag.
004340*
004350 aa030-Exit.
004360     exit     section.
004370*
004380 aa090-Close-Files            section.
004390***********************************
004400*
004410     close    IP-Ipo-Master-File.
004420     close    IP-Daily-Price-File.
004430     close    IP-Quote-File.
004440     close    IP-Fact-File.
004450     close    IP-Output-File.
004460     close    IP-Print-File.
004470*
004480 aa090-Exit.
004490     exit     section.
004500*
004510*    Per-company assembly - Spec batch-flow 3(a)-(g).  Ipo
004520*    master fields are already in the record area from Aa021.
004530*
004540 bb000-Process-Company        section.
004550***********************************
004560*
004570     move     Ipo-Ticker        to Out-Ticker.
004580     move     Ipo-Company-Name  to Out-Company-Name.
004590     move     Ipo-Date          to Out-Ipo-Date.
004600     move     WS-Days-Since-Ipo to Out-Days-Since-Ipo.
004610*
004620     perform  bb010-Load-Prices
004630              thru     bb010-Exit.
004640     perform  cc000-Momentum-Engine
004650              thru     cc000-Exit.
004660     perform  dd000-Liquidity-Calc
004670              thru     dd000-Exit.
004680     perform  bb020-Load-Quote
004690              thru     bb020-Exit.
004700     perform  bb030-Load-Facts
004710              thru     bb030-Exit.
004720     perform  ee000-Fundamentals-Engine
004730              thru     ee000-Exit.
004740     perform  ff000-Filing-Meta
004750              thru     ff000-Exit.
004760     perform  gg000-Scoring-Engine
004770              thru     gg000-Exit.
004780*
004790     write    IP-Output-Record.
004800     add      1 to WS-Output-Written-Count.
004810     add      1 to WS-Company-Scored-Count.
004820     if       Out-Hard-Pass = "Y"
004830              add 1 to WS-Hard-Pass-Count
004840     end-if.
004850     if       Out-Momentum-Pass = "Y"
004860              add 1 to WS-Momentum-Pass-Count
004870     end-if.
004880     perform  hh020-Print-Detail
004890              thru     hh020-Exit.
004900*
004910 bb000-Exit.
004920     exit     section.
004930*
004940*    Loads the daily price table for one ticker, oldest first,
004950*    by re-scanning the ticker-sorted price file from the top -
004960*    sanctioned by the Spec Files note, the Ipo master itself
004970*    carries no order we can rely on.  Jfk's 1.0.12 fix resets
004980*    Eof-Price ahead of the scan so a prior ticker's end-of-file
004990*    does not short-circuit this one.
005000*
005010 bb010-Load-Prices            section.
005020***********************************
005030*
005040     move     zero to WS-Price-Count.
005050     move     "N"  to WS-Eof-Price.
005060     close    IP-Daily-Price-File.
005070     open     input IP-Daily-Price-File.
005080*
005090 bb011-Scan-Price.
005100     read     IP-Daily-Price-File
005110         at end move "Y" to WS-Eof-Price
005120                 go to bb010-Exit.
005130     if       WS-Price-Status not = "00" and not = "10"
005140              display  IP0002  WS-Price-Status
005150              move     "Y" to WS-Eof-Price
005160              go to    bb010-Exit
005170     end-if.
005180     if       Prc-Ticker < Ipo-Ticker
005190              go to    bb011-Scan-Price
005200     end-if.
005210     if       Prc-Ticker > Ipo-Ticker
005220              go to    bb010-Exit
005230     end-if.
005240     if       WS-Price-Count >= 504
005250              display  IP0008  Ipo-Ticker
005260              go to    bb010-Exit
005270     end-if.
005280     add      1 to WS-Price-Count.
005290     move     WS-Price-Count to WS-Px-Ix.
005300     move     Prc-Close-Px   to WS-Px-Close  (WS-Px-Ix).
005310     move     Prc-Volume     to WS-Px-Volume (WS-Px-Ix).
005320     move     Prc-Trade-Date to WS-Px-Date   (WS-Px-Ix).
005330     go to    bb011-Scan-Price.
005340*
005350 bb010-Exit.
005360     exit     section.
005370*
005380*    Quote record - zero fields when the ticker has none on
005390*    file, the Scoring-Engine gates treat zero/blank as absent.
005400*
005410 bb020-Load-Quote             section.
005420***********************************
005430*
005440     move     zero to Qte-Last-Price Qte-Market-Cap Qte-Shares-Out.
005450     move     "N"  to WS-Eof-Quote.
005460     close    IP-Quote-File.
005470     open     input IP-Quote-File.
005480*
005490 bb021-Scan-Quote.
005500     read     IP-Quote-File
005510         at end move "Y" to WS-Eof-Quote
005520                 go to bb020-Exit.
005530     if       WS-Quote-Status not = "00" and not = "10"
005540              display  IP0003  WS-Quote-Status
005550              move     "Y" to WS-Eof-Quote
005560              go to    bb020-Exit
005570     end-if.
005580     if       Qte-Ticker < Ipo-Ticker
005590              go to    bb021-Scan-Quote
005600     end-if.
005610     if       Qte-Ticker > Ipo-Ticker
005620              move     zero to Qte-Last-Price Qte-Market-Cap
005630                                Qte-Shares-Out
005640              go to    bb020-Exit
005650     end-if.
005660*
005670 bb020-Exit.
005680     exit     section.
005690*
005700*    Fact table - all concepts, all form types, for the one
005710*    ticker - Ee010/Ff000 both scan this same in-storage table.
005720*
005730 bb030-Load-Facts             section.
005740***********************************
005750*
005760     move     zero to WS-Fact-Count.
005770     move     "N"  to WS-Eof-Fact.
005780     close    IP-Fact-File.
005790     open     input IP-Fact-File.
005800*
005810 bb031-Scan-Fact.
005820     read     IP-Fact-File
005830         at end move "Y" to WS-Eof-Fact
005840                 go to bb030-Exit.
005850     if       WS-Fact-Status not = "00" and not = "10"
005860              display  IP0004  WS-Fact-Status
005870              move     "Y" to WS-Eof-Fact
005880              go to    bb030-Exit
005890     end-if.
005900     if       Fct-Ticker < Ipo-Ticker
005910              go to    bb031-Scan-Fact
005920     end-if.
005930     if       Fct-Ticker > Ipo-Ticker
005940              go to    bb030-Exit
005950     end-if.
005960     if       WS-Fact-Count >= 200
005970              display  IP0009  Ipo-Ticker
005980              go to    bb030-Exit
005990     end-if.
006000     add      1 to WS-Fact-Count.
006010     move     WS-Fact-Count  to WS-Fc-Ix.
006020     move     Fct-Concept    to WS-Fact-Concept  (WS-Fc-Ix).
006030     move     Fct-End-Date   to WS-Fact-End-Date (WS-Fc-Ix).
006040     move     Fct-Value      to WS-Fact-Value    (WS-Fc-Ix).
006050     move     Fct-Form-Type  to WS-Fact-Form      (WS-Fc-Ix).
006060     go to    bb031-Scan-Fact.
006070*
006080 bb030-Exit.
006090     exit     section.
006100*
006110*    MOMENTUM-ENGINE - Spec rule, Min-History (65 rows) required
006120*    or the company scores zero with Momentum-Pass = 'N'.
006130*
006140 cc000-Momentum-Engine        section.
006150***********************************
006160*
006170     move     "N" to Out-Momentum-Pass.
006180     move     zero to Out-Momentum-Score Out-Sma-Fast Out-Sma-Slow
006190                       Out-Ret-20d Out-Drawdown-60d
006200                       Out-Dist-Above-Sma-Fast.
006210     if       WS-Price-Count < WS-Min-History
006220              move     9.999999 to Out-Ret-20d
006230              go to    cc000-Exit
006240     end-if.
006250*
006260     perform  cc010-Compute-Smas
006270              thru     cc010-Exit.
006280     move     zero to WS-Gate-True.
006290     perform  cc020-Trend-Condition     thru cc020-Exit.
006300     perform  cc030-Slope-Condition     thru cc030-Exit.
006310     if       Gate-Is-True
006320              add 2 to Out-Momentum-Score
006330     end-if.
006340     perform  cc040-Return-Condition    thru cc040-Exit.
006350     perform  cc050-Drawdown-Condition  thru cc050-Exit.
006360     perform  cc060-Extension-Condition thru cc060-Exit.
006370*
006380 cc000-Exit.
006390     exit     section.
006400*
006410*    Sma-Fast/Sma-Slow at the latest point, plus the trailing
006420*    series of Sma-Fast-N values Cc030 needs for the slope.
006430*
006440 cc010-Compute-Smas           section.
006450***********************************
006460*
006470     move     zero to WS-Sma-Fast-Count.
006480*    10/08/26 vbc - 1.0.15 A now walks from Ws-Price-Count,
006490*    not the Sma-Slow-N constant - see the 1.0.15 note above.
006500     compute  WS-Sma-Fast-Start = WS-Price-Count - 19.
006510     perform  cc011-Sum-Fast
006520              thru     cc011-Exit
006530              varying A from WS-Sma-Fast-Start by 1
006540              until    A > WS-Price-Count
006550                or     WS-Sma-Fast-Count >= 20.
006560*
006570     move     zero to WS-Sum-Y.
006580     perform  cc012-Sum-Fast-Window
006590              thru     cc012-Exit
006600              varying B from WS-Price-Count by -1
006610              until    B <= WS-Price-Count - WS-Sma-Fast-N.
006620     divide   WS-Sum-Y by WS-Sma-Fast-N giving Out-Sma-Fast
006630              rounded.
006640*
006650     move     zero to WS-Sum-Y.
006660     perform  cc013-Sum-Slow-Window
006670              thru     cc013-Exit
006680              varying B from WS-Price-Count by -1
006690              until    B <= WS-Price-Count - WS-Sma-Slow-N.
006700     divide   WS-Sum-Y by WS-Sma-Slow-N giving Out-Sma-Slow
006710              rounded.
006720*
006730 cc010-Exit.
006740     exit     section.
006750*
006760*    Fills Ws-Sma-Fast-History, oldest first, one point per
006770*    trailing position x = 0..19 - A walks forward from
006780*    Ws-Sma-Fast-Start so the 20th window ends exactly on the
006790*    latest row (Ws-Price-Count).
006800*
006810 cc011-Sum-Fast.
006820     move     zero to WS-Sum-Y.
006830     move     zero to C.
006840     perform  cc0111-Sum-Fast-Inner
006850              thru     cc0111-Exit
006860              varying D from A by -1
006870              until    D <= A - WS-Sma-Fast-N.
006880     if       C not = WS-Sma-Fast-N
006890              go to cc011-Exit
006900     end-if.
006910     add      1 to WS-Sma-Fast-Count.
006920     move     WS-Sma-Fast-Count to WS-Sf-Ix.
006930     divide   WS-Sum-Y by WS-Sma-Fast-N
006940              giving WS-Sma-Fast-Val (WS-Sf-Ix) rounded.
006950*
006960 cc011-Exit.
006970     exit.
006980*
006990 cc0111-Sum-Fast-Inner.
007000     add      WS-Px-Close (D) to WS-Sum-Y.
007010     add      1 to C.
007020*
007030 cc0111-Exit.
007040     exit.
007050*
007060 cc012-Sum-Fast-Window.
007070     add      WS-Px-Close (B) to WS-Sum-Y.
007080*
007090 cc012-Exit.
007100     exit.
007110*
007120 cc013-Sum-Slow-Window.
007130     add      WS-Px-Close (B) to WS-Sum-Y.
007140*
007150 cc013-Exit.
007160     exit.
007170*
007180*    Condition 1 - trend stack: Px > Sma-Fast and Sma-Fast >
007190*    Sma-Slow.  Px taken as the latest close in the table.
007200*
007210 cc020-Trend-Condition        section.
007220***********************************
007230*
007240     move     WS-Px-Close (WS-Price-Count) to WS-Hi-Close.
007250     if       WS-Hi-Close > Out-Sma-Fast
007260                 and Out-Sma-Fast > Out-Sma-Slow
007270              move "Y" to WS-Gate-True
007280              add  2 to Out-Momentum-Score
007290     end-if.
007300*
007310 cc020-Exit.
007320     exit     section.
007330*
007340*    Condition 2 - least-squares slope of the trailing 20
007350*    Sma-Fast values, x = 0..19 left to right.  No FUNCTIONs -
007360*    the sums are walked by hand, guarded per Rjt's 1.0.05 fix.
007370*
007380 cc030-Slope-Condition        section.
007390***********************************
007400*
007410     move     "N" to WS-Gate-True.
007420     if       WS-Sma-Fast-Count < 20
007430              go to cc030-Exit
007440     end-if.
007450     move     zero to WS-Sum-X WS-Sum-Y WS-Sum-Xy WS-Sum-Xx.
007460     perform  cc031-Sum-Slope-Terms
007470              thru     cc031-Exit
007480              varying A from 1 by 1 until A > 20.
007490     move     20 to WS-Slope-N.
007500     compute   WS-Mean-X = WS-Sum-X  / WS-Slope-N.
007510     compute   WS-Mean-Y = WS-Sum-Y  / WS-Slope-N.
007520     compute   WS-Slope  rounded =
007530               (WS-Sum-Xy - (WS-Slope-N * WS-Mean-X * WS-Mean-Y))
007540               / (WS-Sum-Xx - (WS-Slope-N * WS-Mean-X * WS-Mean-X)).
007550     if       WS-Slope > zero
007560              move "Y" to WS-Gate-True
007570     end-if.
007580*
007590 cc030-Exit.
007600     exit     section.
007610*
007620 cc031-Sum-Slope-Terms.
007630     compute  WS-Sum-X  = WS-Sum-X  + (A - 1).
007640     compute  WS-Sum-Y  = WS-Sum-Y  + WS-Sma-Fast-Val (A).
007650     compute  WS-Sum-Xy = WS-Sum-Xy +
007660              ((A - 1) * WS-Sma-Fast-Val (A)).
007670     compute  WS-Sum-Xx = WS-Sum-Xx + ((A - 1) * (A - 1)).
007680*
007690 cc031-Exit.
007700     exit.
007710*
007720*    Condition 3 - 20 day return, R20 = C(N)/C(N-20) - 1.
007730*
007740 cc040-Return-Condition        section.
007750***********************************
007760*
007770     if       WS-Price-Count < 21
007780              move     9.999999 to Out-Ret-20d
007790              go to    cc040-Exit
007800     end-if.
007810     compute  A = WS-Price-Count - 20.
007820     move     WS-Px-Close (A) to WS-R20-Base-Close.
007830     if       WS-R20-Base-Close <= zero
007840              move     9.999999 to Out-Ret-20d
007850              go to    cc040-Exit
007860     end-if.
007870     compute  Out-Ret-20d rounded =
007880              (WS-Px-Close (WS-Price-Count) / WS-R20-Base-Close)
007890              - 1.
007900     if       Out-Ret-20d >= WS-Ret-Min
007910              add      2 to Out-Momentum-Score
007920     end-if.
007930*
007940 cc040-Exit.
007950     exit     section.
007960*
007970*    Condition 4 - drawdown from the high of the last min(60,N)
007980*    closes.
007990*
008000 cc050-Drawdown-Condition     section.
008010***********************************
008020*
008030     move     WS-Price-Count to WS-Tail-Rows.
008040     if       WS-Tail-Rows > WS-Peak-Window
008050              move WS-Peak-Window to WS-Tail-Rows
008060     end-if.
008070     compute  A = WS-Price-Count - WS-Tail-Rows + 1.
008080     move     WS-Px-Close (A) to WS-Hi-Close.
008090     perform  cc051-Find-High
008100              thru     cc051-Exit
008110              varying A from A by 1 until A > WS-Price-Count.
008120     if       WS-Hi-Close = zero
008130              move     zero to Out-Drawdown-60d
008140     else
008150              compute  Out-Drawdown-60d rounded =
008160                       (WS-Hi-Close - WS-Px-Close (WS-Price-Count))
008170                       / WS-Hi-Close
008180     end-if.
008190     if       Out-Drawdown-60d <= WS-Max-Drawdown
008200              add      2 to Out-Momentum-Score
008210     end-if.
008220*
008230 cc050-Exit.
008240     exit     section.
008250*
008260 cc051-Find-High.
008270     if       WS-Px-Close (A) > WS-Hi-Close
008280              move     WS-Px-Close (A) to WS-Hi-Close
008290     end-if.
008300 cc051-Exit.
008310     exit.
008320*
008330*    Condition 5 - not over-extended above the fast Sma.
008340*
008350 cc060-Extension-Condition    section.
008360***********************************
008370*
008380     if       Out-Sma-Fast = zero
008390              move     zero to Out-Dist-Above-Sma-Fast
008400     else
008410              compute  Out-Dist-Above-Sma-Fast rounded =
008420                       (WS-Px-Close (WS-Price-Count) - Out-Sma-Fast)
008430                       / Out-Sma-Fast
008440     end-if.
008450     if       Out-Dist-Above-Sma-Fast <= WS-Max-Dev
008460              add      2 to Out-Momentum-Score
008470     end-if.
008480     if       Out-Momentum-Score = 10
008490              move     "Y" to Out-Momentum-Pass
008500     end-if.
008510*
008520 cc060-Exit.
008530     exit     section.
008540*
008550*    LIQUIDITY-CALC - mean of Close x Volume over the last
008560*    min(20,N) rows, missing when fewer than 5 rows exist.
008570*
008580 dd000-Liquidity-Calc          section.
008590***********************************
008600*
008610     move     -1 to Out-Avg-Dollar-Vol-20d.
008620     move     WS-Price-Count to WS-Tail-Rows.
008630     if       WS-Tail-Rows > 20
008640              move     20 to WS-Tail-Rows
008650     end-if.
008660     if       WS-Tail-Rows < 5
008670              go to    dd000-Exit
008680     end-if.
008690     move     zero to WS-Sum-Dollar-Vol.
008700     compute  A = WS-Price-Count - WS-Tail-Rows + 1.
008710     perform  dd010-Sum-Dollar-Vol
008720              thru     dd010-Exit
008730              varying A from A by 1 until A > WS-Price-Count.
008740     divide   WS-Sum-Dollar-Vol by WS-Tail-Rows
008750              giving Out-Avg-Dollar-Vol-20d rounded.
008760*
008770 dd000-Exit.
008780     exit     section.
008790*
008800 dd010-Sum-Dollar-Vol.
008810     compute  WS-Sum-Dollar-Vol = WS-Sum-Dollar-Vol +
008820              (WS-Px-Close (A) * WS-Px-Volume (A)).
008830 dd010-Exit.
008840     exit.
008850*
008860*    FUNDAMENTALS-ENGINE - one latest-value lookup per concept,
008870*    then the ratio/runway/Yoy derivations.
008880*
008890 ee000-Fundamentals-Engine     section.
008900***********************************
008910*
008920     move     zero to Out-Gross-Margin Out-Yoy-Rev-Growth
008930                       Out-Sbc-To-Revenue Out-Cash-Runway-Mths.
008940     move     "M" to Out-Gross-Margin-Flag Out-Yoy-Rev-Growth-Flag
008950                      Out-Sbc-To-Rev-Flag  Out-Cash-Runway-Flag.
008960     move     zero to WS-Fcf-Value.
008970*
008980     move     "CASH"         to WS-Want-Concept.
008990     perform  ee020-Latest-Value-Of
009000              thru     ee020-Exit.
009010     move     WS-Concept-Out-Value  to WS-Cash-Value.
009020     move     WS-Concept-Out-Flag   to WS-Cash-Flag.
009030*
009040     move     "REVENUE"      to WS-Want-Concept.
009050     perform  ee020-Latest-Value-Of
009060              thru     ee020-Exit.
009070     move     WS-Concept-Out-Value     to WS-Revenue-Value.
009080     move     WS-Concept-Out-Flag      to WS-Revenue-Flag.
009090     move     WS-Concept-Out-Date      to WS-Revenue-End-Date.
009100     move     WS-Concept-Out-Has-Pref  to WS-Revenue-Has-Pref.
009110     move     WS-Concept-Out-Count     to WS-Prior-Rev-Count.
009120*
009130     move     "GROSSPROFIT"  to WS-Want-Concept.
009140     perform  ee020-Latest-Value-Of
009150              thru     ee020-Exit.
009160     move     WS-Concept-Out-Value  to WS-Grossprofit-Value.
009170     move     WS-Concept-Out-Flag   to WS-Grossprofit-Flag.
009180*
009190     move     "CFO"          to WS-Want-Concept.
009200     perform  ee020-Latest-Value-Of
009210              thru     ee020-Exit.
009220     move     WS-Concept-Out-Value  to WS-Cfo-Value.
009230     move     WS-Concept-Out-Flag   to WS-Cfo-Flag.
009240*
009250     move     "CAPEX"        to WS-Want-Concept.
009260     perform  ee020-Latest-Value-Of
009270              thru     ee020-Exit.
009280     move     WS-Concept-Out-Value  to WS-Capex-Value.
009290     move     WS-Concept-Out-Flag   to WS-Capex-Flag.
009300*
009310     move     "SBC"          to WS-Want-Concept.
009320     perform  ee020-Latest-Value-Of
009330              thru     ee020-Exit.
009340     move     WS-Concept-Out-Value  to WS-Sbc-Value.
009350     move     WS-Concept-Out-Flag   to WS-Sbc-Flag.
009360*
009370     perform  ee030-Derive-Gross-Margin  thru ee030-Exit.
009380     perform  ee040-Derive-Sbc-Ratio     thru ee040-Exit.
009390     perform  ee050-Derive-Fcf           thru ee050-Exit.
009400     perform  ee060-Derive-Cash-Runway   thru ee060-Exit.
009410     perform  ee070-Derive-Yoy-Growth    thru ee070-Exit.
009420*
009430 ee000-Exit.
009440     exit     section.
009450*
009460*    One call per concept from Ee000 - scans Ws-Fact-Table for
009470*    Ws-Want-Concept, restricts to 10-Q/10-K rows when any
009480*    exist for the concept (Spec rule), and returns the row
009490*    with the greatest End-Date.  Klm's 1.0.06/1.0.08 notes
009500*    above apply here - full ccyymmdd throughout, no windowing.
009510*
009520 ee020-Latest-Value-Of        section.
009530***********************************
009540*
009550     move     "N"   to WS-Found-Any.
009560     move     "N"   to WS-Found-Preferred.
009570     move     zero  to WS-Best-Date  WS-Best-Value.
009580     move     zero  to WS-Best-Pref-Date WS-Best-Pref-Value.
009590     move     zero  to WS-Any-Count WS-Pref-Count.
009600*
009610     perform  ee021-Scan-Fact-Table
009620              thru     ee021-Exit
009630              varying A from 1 by 1 until A > WS-Fact-Count.
009640*
009650     if       Found-Preferred
009660              move     WS-Best-Pref-Value  to WS-Concept-Out-Value
009670              move     WS-Best-Pref-Date   to WS-Concept-Out-Date
009680              move     " "                 to WS-Concept-Out-Flag
009690              move     "Y"                 to WS-Concept-Out-Has-Pref
009700              move     WS-Pref-Count        to WS-Concept-Out-Count
009710     else
009720       if     Found-Any
009730              move     WS-Best-Value       to WS-Concept-Out-Value
009740              move     WS-Best-Date        to WS-Concept-Out-Date
009750              move     " "                 to WS-Concept-Out-Flag
009760              move     "N"                 to WS-Concept-Out-Has-Pref
009770              move     WS-Any-Count         to WS-Concept-Out-Count
009780       else
009790              move     zero   to WS-Concept-Out-Value
009800              move     zero   to WS-Concept-Out-Date
009810              move     "M"    to WS-Concept-Out-Flag
009820              move     "N"    to WS-Concept-Out-Has-Pref
009830              move     zero   to WS-Concept-Out-Count
009840       end-if
009850     end-if.
009860*
009870 ee020-Exit.
009880     exit     section.
009890*
009900 ee021-Scan-Fact-Table.
009910     if       WS-Fact-Concept (A) = WS-Want-Concept
009920              move "Y" to WS-Found-Any
009930              add  1   to WS-Any-Count
009940              if   WS-Fact-End-Date (A) > WS-Best-Date
009950                   move WS-Fact-End-Date (A)
009960                        to WS-Best-Date
009970                   move WS-Fact-Value (A)
009980                        to WS-Best-Value
009990              end-if
010000              if   WS-Fact-Form (A) = "10-Q"
010010                      or WS-Fact-Form (A) = "10-K"
010020                   move "Y" to WS-Found-Preferred
010030                   add  1   to WS-Pref-Count
010040                   if   WS-Fact-End-Date (A)
010050                           > WS-Best-Pref-Date
010060                        move WS-Fact-End-Date (A)
010070                             to WS-Best-Pref-Date
010080                        move WS-Fact-Value (A)
010090                             to WS-Best-Pref-Value
010100                   end-if
010110              end-if
010120     end-if.
010130 ee021-Exit.
010140     exit.
010150*
010160*    GROSS-MARGIN = Grossprofit / Revenue, both present,
010170*    Revenue not zero.
010180*
010190 ee030-Derive-Gross-Margin    section.
010200***********************************
010210*
010220     if       WS-Grossprofit-Flag = " "
010230                 and WS-Revenue-Flag = " "
010240                 and WS-Revenue-Value not = zero
010250              compute  Out-Gross-Margin rounded =
010260                       WS-Grossprofit-Value / WS-Revenue-Value
010270              move     " " to Out-Gross-Margin-Flag
010280     end-if.
010290*
010300 ee030-Exit.
010310     exit     section.
010320*
010330*    SBC-TO-REVENUE = Sbc / Revenue, both present, Revenue not
010340*    zero.
010350*
010360 ee040-Derive-Sbc-Ratio        section.
010370***********************************
010380*
010390     if       WS-Sbc-Flag = " "
010400                 and WS-Revenue-Flag = " "
010410                 and WS-Revenue-Value not = zero
010420              compute  Out-Sbc-To-Revenue rounded =
010430                       WS-Sbc-Value / WS-Revenue-Value
010440              move     " " to Out-Sbc-To-Rev-Flag
010450     end-if.
010460*
010470 ee040-Exit.
010480     exit     section.
010490*
010500*    FCF = Cfo - Capex, carried in working storage only - the
010510*    Spec output record has no Fcf field, see Scoring-Engine.
010520*
010530 ee050-Derive-Fcf              section.
010540***********************************
010550*
010560     if       WS-Cfo-Flag = " " and WS-Capex-Flag = " "
010570              compute  WS-Fcf-Value = WS-Cfo-Value - WS-Capex-Value
010580     end-if.
010590*
010600 ee050-Exit.
010610     exit     section.
010620*
010630*    CASH-RUNWAY-MONTHS - only when Cash and Cfo present and
010640*    Cfo negative (burning cash).  Rjt's 1.0.07 guard kept -
010650*    a profitable Cfo >= 0 gives no runway figure, not infinity.
010660*
010670 ee060-Derive-Cash-Runway      section.
010680***********************************
010690*
010700     if       WS-Cash-Flag = " " and WS-Cfo-Flag = " "
010710                 and WS-Cfo-Value < zero
010720              compute  WS-Cash-Runway-Burn rounded =
010730                       (zero - WS-Cfo-Value) / 3
010740              compute  Out-Cash-Runway-Mths rounded =
010750                       WS-Cash-Value / WS-Cash-Runway-Burn
010760              move     " " to Out-Cash-Runway-Flag
010770     end-if.
010780*
010790 ee060-Exit.
010800     exit     section.
010810*
010820*    YOY-REV-GROWTH - needs >= 5 Revenue records in the
010830*    preferred/all set already counted by Ee020, plus a prior
010840*    Revenue record whose End-Date falls 330-400 days ahead of
010850*    the latest one (Klm's 1.0.06 window widening).  Same
010860*    preferred/all restriction as the latest lookup.
010870*
010880 ee070-Derive-Yoy-Growth       section.
010890***********************************
010900*
010910     if       WS-Revenue-Flag not = " "
010920              go to ee070-Exit
010930     end-if.
010940     if       WS-Prior-Rev-Count < 5
010950              go to ee070-Exit
010960     end-if.
010970     move     zero to WS-Prior-Rev-Value WS-Prior-Rev-Date.
010980*
010990     perform  ee071-Scan-Prior-Year
011000              thru     ee071-Exit
011010              varying A from 1 by 1 until A > WS-Fact-Count.
011020*
011030     if       WS-Prior-Rev-Date not = zero
011040                 and WS-Prior-Rev-Value not = zero
011050              compute  Out-Yoy-Rev-Growth rounded =
011060                       (WS-Revenue-Value / WS-Prior-Rev-Value) - 1
011070              move     " " to Out-Yoy-Rev-Growth-Flag
011080     end-if.
011090*
011100 ee070-Exit.
011110     exit     section.
011120*
011130 ee071-Scan-Prior-Year.
011140     if       WS-Fact-Concept (A) = "REVENUE"
011150        and   (Revenue-Has-Pref = "N"
011160                or WS-Fact-Form (A) = "10-Q"
011170                or WS-Fact-Form (A) = "10-K")
011180              move   WS-Revenue-End-Date to WS-Zz-Date-1
011190              move   WS-Fact-End-Date (A) to WS-Zz-Date-2
011200              perform zz070-Days-Between
011210                      thru zz070-Exit
011220              if     WS-Day-Diff >= 330
011230                and  WS-Day-Diff <= 400
011240                and  WS-Fact-End-Date (A) > WS-Prior-Rev-Date
011250                     move WS-Fact-End-Date (A)
011260                          to WS-Prior-Rev-Date
011270                     move WS-Fact-Value (A)
011280                          to WS-Prior-Rev-Value
011290              end-if
011300     end-if.
011310 ee071-Exit.
011320     exit.
011330*
011340*    FILING-META - informational only, derived off the same
011350*    per-company fact rows Bb030 already loaded (Spec defines
011360*    no separate filings-index file).  Form-Type carries the
011370*    filing form here in place of a dedicated filings record.
011380*
011390 ff000-Filing-Meta             section.
011400***********************************
011410*
011420     move     zero to WS-Filing-Latest-Date WS-Filing-10q-Date
011430                       WS-Filing-10k-Date.
011440     move     "N"  to WS-Has-10q WS-Has-10k.
011450*
011460     perform  ff010-Scan-Filing-Dates
011470              thru     ff010-Exit
011480              varying A from 1 by 1 until A > WS-Fact-Count.
011490*
011500 ff000-Exit.
011510     exit     section.
011520*
011530 ff010-Scan-Filing-Dates.
011540     if       WS-Fact-End-Date (A) > WS-Filing-Latest-Date
011550              move WS-Fact-End-Date (A)
011560                   to WS-Filing-Latest-Date
011570     end-if.
011580     if       WS-Fact-Form (A) = "10-Q"
011590              move "Y" to WS-Has-10q
011600              if   WS-Fact-End-Date (A) > WS-Filing-10q-Date
011610                   move WS-Fact-End-Date (A)
011620                        to WS-Filing-10q-Date
011630              end-if
011640     end-if.
011650     if       WS-Fact-Form (A) = "10-K"
011660              move "Y" to WS-Has-10k
011670              if   WS-Fact-End-Date (A) > WS-Filing-10k-Date
011680                   move WS-Fact-End-Date (A)
011690                        to WS-Filing-10k-Date
011700              end-if
011710     end-if.
011720 ff010-Exit.
011730     exit.
011740*
011750*    SCORING-ENGINE - nine gates in Spec table order, hard-pass
011760*    over the first five, weighted composite over all nine.
011770*
011780 gg000-Scoring-Engine          section.
011790***********************************
011800*
011810     move     zero to WS-Weight-Sum.
011820     move     "N"  to Out-Hard-Pass.
011830     move     "Y"  to Out-Data-Sufficient.
011840*
011850     perform  gg010-Gate-Price        thru gg010-Exit.
011860     perform  gg020-Gate-Market-Cap   thru gg020-Exit.
011870     perform  gg030-Gate-Liquidity    thru gg030-Exit.
011880     perform  gg040-Gate-Shares       thru gg040-Exit.
011890     perform  gg050-Gate-Momentum     thru gg050-Exit.
011900     perform  gg060-Gate-Gross-Margin thru gg060-Exit.
011910     perform  gg070-Gate-Rev-Growth   thru gg070-Exit.
011920     perform  gg080-Gate-Sbc          thru gg080-Exit.
011930     perform  gg090-Gate-Runway       thru gg090-Exit.
011940*
011950     compute  Out-Total-Score rounded =
011960              100 * WS-Weight-Sum / WS-Wt-Total.
011970*
011980     if       Out-Gross-Margin-Flag   = "M"
011990        and   Out-Yoy-Rev-Growth-Flag = "M"
012000        and   Out-Sbc-To-Rev-Flag     = "M"
012010        and   Out-Cash-Runway-Flag    = "M"
012020              move     "N" to Out-Data-Sufficient
012030     end-if.
012040*
012050 gg000-Exit.
012060     exit     section.
012070*
012080 gg010-Gate-Price              section.
012090***********************************
012100*
012110     move     "N" to WS-Gate-True.
012120     if       Qte-Last-Price >= WS-Min-Price
012130              move     Qte-Last-Price to Out-Last-Price
012140              move     "Y" to WS-Gate-True
012150              add      WS-Wt-Price to WS-Weight-Sum
012160     else
012170              move     Qte-Last-Price to Out-Last-Price
012180     end-if.
012190*
012200 gg010-Exit.
012210     exit     section.
012220*
012230 gg020-Gate-Market-Cap         section.
012240***********************************
012250*
012260     move     Qte-Market-Cap to Out-Market-Cap.
012270     if       Qte-Market-Cap >= WS-Min-Market-Cap
012280              add      WS-Wt-Market-Cap to WS-Weight-Sum
012290     end-if.
012300*
012310 gg020-Exit.
012320     exit     section.
012330*
012340 gg030-Gate-Liquidity           section.
012350***********************************
012360*
012370     if       Out-Avg-Dollar-Vol-20d not = -1
012380        and   Out-Avg-Dollar-Vol-20d >= WS-Min-Adv
012390              add      WS-Wt-Liquidity to WS-Weight-Sum
012400     end-if.
012410*
012420 gg030-Exit.
012430     exit     section.
012440*
012450 gg040-Gate-Shares              section.
012460***********************************
012470*
012480     move     Qte-Shares-Out to Out-Shares-Out.
012490     if       Qte-Shares-Out >= WS-Min-Shares
012500              add      WS-Wt-Shares to WS-Weight-Sum
012510     end-if.
012520*
012530 gg040-Exit.
012540     exit     section.
012550*
012560 gg050-Gate-Momentum            section.
012570***********************************
012580*
012590     if       Out-Momentum-Pass = "Y"
012600              add      WS-Wt-Momentum to WS-Weight-Sum
012610     end-if.
012620*
012630 gg050-Exit.
012640     exit     section.
012650*
012660 gg060-Gate-Gross-Margin        section.
012670***********************************
012680*
012690     if       Out-Gross-Margin-Flag = "M"
012700        or    Out-Gross-Margin >= WS-Min-Gross-Margin
012710              add      WS-Wt-Gross-Margin to WS-Weight-Sum
012720     end-if.
012730*
012740 gg060-Exit.
012750     exit     section.
012760*
012770 gg070-Gate-Rev-Growth          section.
012780***********************************
012790*
012800     if       Out-Yoy-Rev-Growth-Flag = "M"
012810        or    Out-Yoy-Rev-Growth >= WS-Min-Yoy-Rev-Growth
012820              add      WS-Wt-Rev-Growth to WS-Weight-Sum
012830     end-if.
012840*
012850 gg070-Exit.
012860     exit     section.
012870*
012880 gg080-Gate-Sbc                 section.
012890***********************************
012900*
012910     if       Out-Sbc-To-Rev-Flag = "M"
012920        or    Out-Sbc-To-Revenue <= WS-Max-Sbc-To-Revenue
012930              add      WS-Wt-Sbc to WS-Weight-Sum
012940     end-if.
012950*
012960 gg080-Exit.
012970     exit     section.
012980*
012990 gg090-Gate-Runway              section.
013000***********************************
013010*
013020     if       Out-Cash-Runway-Flag = "M"
013030        or    Out-Cash-Runway-Mths >= WS-Min-Runway-Months
013040              add      WS-Wt-Runway to WS-Weight-Sum
013050     end-if.
013060*
013070     if       Out-Last-Price    >= WS-Min-Price
013080        and   Out-Market-Cap    >= WS-Min-Market-Cap
013090        and   Out-Avg-Dollar-Vol-20d not = -1
013100        and   Out-Avg-Dollar-Vol-20d >= WS-Min-Adv
013110        and   Out-Shares-Out    >= WS-Min-Shares
013120        and   Out-Momentum-Pass = "Y"
013130              move     "Y" to Out-Hard-Pass
013140     end-if.
013150*
013160 gg090-Exit.
013170     exit     section.
013180*
013190*    Manual Gregorian day-number conversion - Ws-Zz-Date-1 minus
013200*    Ws-Zz-Date-2 in calendar days, result in Ws-Day-Diff.  No
013210*    FUNCTION INTEGER-OF-DATE per the shop's pre-intrinsics
013220*    compiler (see Klm's Y2K note, 1.0.08 above - full ccyymmdd
013230*    carried throughout, no 2-digit century window anywhere).
013240*
013250 zz070-Days-Between            section.
013260***********************************
013270*
013280     perform  zz071-Build-Cum-Days
013290              thru     zz071-Exit.
013300     move     WS-Zz-Date-1 to WS-Wrk-Date9-A.
013310     move     WS-Zz-Date-2 to WS-Wrk-Date9-B.
013320*
013330*    Day number for date 1.
013340     divide   WS-Wrk-Year-A by 4   giving WS-Yy-Quot
013350              remainder WS-Yy-Mod4.
013360     divide   WS-Wrk-Year-A by 100 giving WS-Yy-Quot
013370              remainder WS-Yy-Mod100.
013380     divide   WS-Wrk-Year-A by 400 giving WS-Yy-Quot
013390              remainder WS-Yy-Mod400.
013400     move     "N" to WS-Leap-Flag.
013410     if       WS-Yy-Mod4 = zero
013420        and   (WS-Yy-Mod100 not = zero or WS-Yy-Mod400 = zero)
013430              move "Y" to WS-Leap-Flag
013440     end-if.
013450*    10/08/26 vbc - 1.0.18 Leap-count terms run on Year-1 -
013460*    Year's own leap day is not "elapsed" until it is reached,
013470*    so dividing Year itself double-counted it for every date
013480*    after Feb 29 - see the 1.0.18 note above.
013490     compute  WS-Yy-Prior = WS-Wrk-Year-A - 1.
013500     compute  WS-Day-Num-1 = (WS-Wrk-Year-A * 365)
013510              + (WS-Yy-Prior / 4) - (WS-Yy-Prior / 100)
013520              + (WS-Yy-Prior / 400)
013530              + WS-Cum-Days (WS-Wrk-Month-A) + WS-Wrk-Day-A.
013540     if       Leap-Year and WS-Wrk-Month-A > 2
013550              add  1 to WS-Day-Num-1
013560     end-if.
013570*
013580*    Day number for date 2 - same arithmetic, date B fields.
013590     divide   WS-Wrk-Year-B by 4   giving WS-Yy-Quot
013600              remainder WS-Yy-Mod4.
013610     divide   WS-Wrk-Year-B by 100 giving WS-Yy-Quot
013620              remainder WS-Yy-Mod100.
013630     divide   WS-Wrk-Year-B by 400 giving WS-Yy-Quot
013640              remainder WS-Yy-Mod400.
013650     move     "N" to WS-Leap-Flag.
013660     if       WS-Yy-Mod4 = zero
013670        and   (WS-Yy-Mod100 not = zero or WS-Yy-Mod400 = zero)
013680              move "Y" to WS-Leap-Flag
013690     end-if.
013700*    1.0.18 - same Year-1 correction as date 1, above.
013710     compute  WS-Yy-Prior = WS-Wrk-Year-B - 1.
013720     compute  WS-Day-Num-2 = (WS-Wrk-Year-B * 365)
013730              + (WS-Yy-Prior / 4) - (WS-Yy-Prior / 100)
013740              + (WS-Yy-Prior / 400)
013750              + WS-Cum-Days (WS-Wrk-Month-B) + WS-Wrk-Day-B.
013760     if       Leap-Year and WS-Wrk-Month-B > 2
013770              add  1 to WS-Day-Num-2
013780     end-if.
013790*
013800     compute  WS-Day-Diff = WS-Day-Num-1 - WS-Day-Num-2.
013810*
013820 zz070-Exit.
013830     exit     section.
013840*
013850*    Cumulative days-before-month table, built once per run -
013860*    Ws-Cum-Built guards the rebuild on every call.
013870*
013880 zz071-Build-Cum-Days.
013890     if       Cum-Days-Built
013900              go to zz071-Exit
013910     end-if.
013920     move     0   to WS-Cum-Days (1).
013930     move     31  to WS-Cum-Days (2).
013940     move     59  to WS-Cum-Days (3).
013950     move     90  to WS-Cum-Days (4).
013960     move     120 to WS-Cum-Days (5).
013970     move     151 to WS-Cum-Days (6).
013980     move     181 to WS-Cum-Days (7).
013990     move     212 to WS-Cum-Days (8).
014000     move     243 to WS-Cum-Days (9).
014010     move     273 to WS-Cum-Days (10).
014020     move     304 to WS-Cum-Days (11).
014030     move     334 to WS-Cum-Days (12).
014040     move     "Y" to WS-Cum-Built.
014050*
014060 zz071-Exit.
014070     exit.
014080*
014090*    Summary REPORT - one heading pair, one detail line per
014100*    scored company, final control totals.  No control breaks
014110*    within the detail, per Spec.  Hh020 is called from Bb000
014120*    once per company so the detail prints as each one is
014130*    scored; Hh000/Hh010/Hh030 run once, from Aa000.
014140*
014150 hh000-Print-Report            section.
014160***********************************
014170*
014180     if       WS-Page-Cnt = zero
014190              perform  hh010-Print-Headings
014200                       thru     hh010-Exit
014210     end-if.
014220     perform  hh030-Print-Totals
014230              thru     hh030-Exit.
014240*
014250 hh000-Exit.
014260     exit     section.
014270*
014280*    Heading pair - also called from Hh020 on page overflow.
014290*
014300 hh010-Print-Headings          section.
014310***********************************
014320*
014330     add      1 to WS-Page-Cnt.
014340     move     WS-Run-Date  to Hd1-Run-Date.
014350     move     WS-Page-Cnt  to Hd1-Page-No.
014360     write     IP-Print-Line from WS-Heading-1
014370               after advancing page.
014380     write     IP-Print-Line from WS-Heading-2
014390               after advancing 2 lines.
014400     move     4 to WS-Line-Cnt.
014410*
014420 hh010-Exit.
014430     exit     section.
014440*
014450*    One detail line per scored company - called from Bb000
014460*    right after the output record is written.
014470*
014480 hh020-Print-Detail            section.
014490***********************************
014500*
014510     if       WS-Line-Cnt >= WS-Lines-Per-Page
014520              perform  hh010-Print-Headings
014530                       thru     hh010-Exit
014540     end-if.
014550     if       WS-Page-Cnt = zero
014560              perform  hh010-Print-Headings
014570                       thru     hh010-Exit
014580     end-if.
014590*
014600     move     Out-Ticker          to Dl-Ticker.
014610     move     Out-Company-Name (1:19) to Dl-Company-Name.
014620     move     Out-Ipo-Date        to Dl-Ipo-Date.
014630     move     Out-Days-Since-Ipo  to Dl-Days.
014640     move     Out-Last-Price      to Dl-Price.
014650     compute  Dl-Mktcap-M = Out-Market-Cap / 1000000.
014660     if       Out-Avg-Dollar-Vol-20d = -1
014670              move     zero to Dl-Adv-M
014680     else
014690              compute  Dl-Adv-M = Out-Avg-Dollar-Vol-20d / 1000000
014700     end-if.
014710     move     Out-Momentum-Score  to Dl-Mom-Score.
014720     move     Out-Total-Score     to Dl-Tot-Score.
014730     move     Out-Hard-Pass       to Dl-Hard-Pass.
014740     move     Out-Momentum-Pass   to Dl-Mom-Pass.
014750*
014760     write     IP-Print-Line from WS-Detail-Line
014770               after advancing 1 line.
014780     add      1 to WS-Line-Cnt.
014790*
014800 hh020-Exit.
014810     exit     section.
014820*
014830*    Final control totals - Spec Report section, six counts.
014840*
014850 hh030-Print-Totals            section.
014860***********************************
014870*
014880     write     IP-Print-Line from spaces
014890               after advancing 2 lines.
014900*
014910     move     "IPO RECORDS READ ..........." to Td-Label.
014920     move     WS-Ipo-Read-Count    to Td-Value.
014930     write     IP-Print-Line from WS-Totals-Detail
014940               after advancing 1 line.
014950*
014960     move     "REJECTED BY AGE FILTER ....." to Td-Label.
014970     move     WS-Ipo-Rejected-Count to Td-Value.
014980     write     IP-Print-Line from WS-Totals-Detail
014990               after advancing 1 line.
015000*
015010     move     "COMPANIES SCORED ..........." to Td-Label.
015020     move     WS-Company-Scored-Count to Td-Value.
015030     write     IP-Print-Line from WS-Totals-Detail
015040               after advancing 1 line.
015050*
015060     move     "HARD PASSES ................" to Td-Label.
015070     move     WS-Hard-Pass-Count   to Td-Value.
015080     write     IP-Print-Line from WS-Totals-Detail
015090               after advancing 1 line.
015100*
015110     move     "MOMENTUM PASSES ............" to Td-Label.
015120     move     WS-Momentum-Pass-Count to Td-Value.
015130     write     IP-Print-Line from WS-Totals-Detail
015140               after advancing 1 line.
015150*
015160     move     "OUTPUT RECORDS WRITTEN ....." to Td-Label.
015170     move     WS-Output-Written-Count to Td-Value.
015180     write     IP-Print-Line from WS-Totals-Detail
015190               after advancing 1 line.
015200*
015210 hh030-Exit.
015220     exit     section.
