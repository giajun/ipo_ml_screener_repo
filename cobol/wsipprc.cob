000100*******************************************
000110*                                          *
000120*  Record Definition For Daily Price File  *
000130*     One file, all companies               *
000140*     Sorted by Ticker then Trade-Date       *
000150*******************************************
000160*  File size 68 bytes.
000170*
000180* 04/12/25 vbc - Created.
000190*
000200 01  IP-Price-Record.
000210     03  Prc-Ticker           pic x(8).
000220*        Trading day, ccyymmdd.
000230     03  Prc-Trade-Date       pic 9(8).
000240     03  Prc-Open-Px          pic s9(5)v9(4).
000250     03  Prc-High-Px          pic s9(5)v9(4).
000260     03  Prc-Low-Px           pic s9(5)v9(4).
000270*        Close - the only price field the engines use.
000280     03  Prc-Close-Px         pic s9(5)v9(4).
000290     03  Prc-Volume           pic 9(12).
000300     03  filler               pic x(4).
