000100*******************************************
000110*                                          *
000120*  Record Definition For IPO Master File   *
000130*     Read in arbitrary input order         *
000140*******************************************
000150*  File size 68 bytes.
000160*
000170* 04/12/25 vbc - Created.
000180* 11/12/25 vbc - Added Ipo-Filler pad to agree with sys spec 68.
000190*
000200 01  IP-Ipo-Record.
000210*        Ticker symbol, upper case.
000220     03  Ipo-Ticker           pic x(8).
000230     03  Ipo-Company-Name     pic x(40).
000240*        Listing date, ccyymmdd.  Zero = unknown.
000250     03  Ipo-Date             pic 9(8).
000260*        Offer price - informational only, not scored.
000270     03  Ipo-Price            pic s9(5)v9(4).
000280     03  filler               pic x(3).
