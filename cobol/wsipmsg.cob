000100*******************************************
000110*                                          *
000120*  IPO Screening - Error / Status          *
000130*     Message Literals                      *
000140*******************************************
000150* 04/12/25 vbc - Created.
000160* 09/12/25 vbc - Added IP0008/9 overflow msgs after the
000170*                504-row table got walked off the end in
000180*                testing with two years of a busy ticker.
000190*
000200 01  IP-Error-Messages.
000210     03  IP0001  pic x(45)
000220         value "IP0001 IPO master file open error - status =".
000230     03  IP0002  pic x(45)
000240         value "IP0002 Daily price file open error - status=".
000250     03  IP0003  pic x(45)
000260         value "IP0003 Quote file open error - status =     ".
000270     03  IP0004  pic x(45)
000280         value "IP0004 Financial fact file open error -stat=".
000290     03  IP0005  pic x(45)
000300         value "IP0005 Scored output file open error -status".
000310     03  IP0006  pic x(45)
000320         value "IP0006 Print file open error - status =     ".
000330     03  IP0007  pic x(45)
000340         value "IP0007 Parameter record missing - defaults   ".
000350     03  IP0008  pic x(45)
000360         value "IP0008 Price history table full for ticker -".
000370     03  IP0009  pic x(45)
000380         value "IP0009 Financial fact table full for ticker -".
000390     03  filler  pic x(05).
000400*
000410 01  IP-Error-Code            pic 999.
