000100*******************************************
000110*                                          *
000120*  Record Definition For Scored Output     *
000130*     File                                  *
000140*     Written once per screened company,    *
000150*     in the order the company was          *
000160*     processed - no key                     *
000170*******************************************
000180*  File size 165 bytes (150 fixed fields +
000190*  15 filler for growth) - Spec calls this file "per layout",
000200*  not a fixed Fd-width contract like Ipoprc/Ipoqte/Ipofct, so
000210*  the money/ratio fields below pack comp-3 same as His-QTD/
000220*  His-YTD in Wspyhis - see the 10/08/26 note.
000230*
000240* 04/12/25 vbc - Created.
000250* 06/12/25 vbc - Added the four missing-value flags
000260*                per fundamentals metric - IP0003.
000270* 10/08/26 vbc - Money/ratio fields packed comp-3 - these are
000280*                report-ready amounts, not an Fd layout pinned
000290*                to a byte count, so there was no reason to
000300*                hold them zoned.
000310*
000320 01  IP-Output-Record.
000330     03  Out-Ticker              pic x(8).
000340     03  Out-Company-Name        pic x(40).
000350     03  Out-Ipo-Date            pic 9(8).
000360     03  Out-Days-Since-Ipo      pic s9(5).
000370     03  Out-Last-Price          pic s9(5)v9(4) comp-3.
000380     03  Out-Market-Cap          pic s9(13)v99  comp-3.
000390     03  Out-Shares-Out          pic 9(12).
000400*        -1 = not available (fewer than 5 rows in the tail).
000410     03  Out-Avg-Dollar-Vol-20d  pic s9(13)v99  comp-3.
000420     03  Out-Momentum-Pass       pic x(1).
000430     03  Out-Momentum-Score      pic 9(2).
000440*        Sentinel +9.999999 = not available.
000450     03  Out-Ret-20d             pic s9(3)v9(6) comp-3.
000460     03  Out-Drawdown-60d        pic s9(3)v9(6) comp-3.
000470     03  Out-Dist-Above-Sma-Fast pic s9(3)v9(6) comp-3.
000480     03  Out-Sma-Fast            pic s9(5)v9(4) comp-3.
000490     03  Out-Sma-Slow            pic s9(5)v9(4) comp-3.
000500*        Fundamentals - zero + flag 'M' when missing.
000510     03  Out-Gross-Margin        pic s9(3)v9(6) comp-3.
000520     03  Out-Gross-Margin-Flag   pic x(1).
000530     03  Out-Yoy-Rev-Growth      pic s9(3)v9(6) comp-3.
000540     03  Out-Yoy-Rev-Growth-Flag pic x(1).
000550     03  Out-Sbc-To-Revenue      pic s9(3)v9(6) comp-3.
000560     03  Out-Sbc-To-Rev-Flag     pic x(1).
000570     03  Out-Cash-Runway-Mths    pic s9(5)v99   comp-3.
000580     03  Out-Cash-Runway-Flag    pic x(1).
000590     03  Out-Total-Score         pic 9(3)v99    comp-3.
000600     03  Out-Hard-Pass           pic x(1).
000610     03  Out-Data-Sufficient     pic x(1).
000620     03  filler                  pic x(15).
