000100*******************************************
000110*                                          *
000120*  Record Definition For Financial Fact    *
000130*     File                                  *
000140*     Per company.  Sorted by Ticker,       *
000150*     Concept, End-Date ascending            *
000160*******************************************
000170*  File size 52 bytes.
000180*
000190* 04/12/25 vbc - Created.
000200*
000210 01  IP-Fact-Record.
000220     03  Fct-Ticker           pic x(8).
000230*        One of CASH, REVENUE, GROSSPROFIT, CFO, CAPEX, SBC.
000240     03  Fct-Concept          pic x(12).
000250     03  Fct-End-Date         pic 9(8).
000260*        Reported amount, dollars.  May be negative.
000270     03  Fct-Value            pic s9(13)v99.
000280*        Filing form - 10-Q, 10-K or other.
000290     03  Fct-Form-Type        pic x(8).
000300     03  filler               pic x(1).
