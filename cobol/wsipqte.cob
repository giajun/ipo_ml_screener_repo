000100*******************************************
000110*                                          *
000120*  Record Definition For Quote File        *
000130*     One record per company                *
000140*     Sorted ascending by Ticker             *
000150*******************************************
000160*  File size 44 bytes.  No room for growth filler
000170*  without breaking the feed contract - see Ipo-Price
000180*  note in wsipipo if this ever needs padding.
000190*
000200* 04/12/25 vbc - Created.
000210*
000220 01  IP-Quote-Record.
000230     03  Qte-Ticker           pic x(8).
000240     03  Qte-Last-Price       pic s9(5)v9(4).
000250     03  Qte-Market-Cap       pic s9(13)v99.
000260*        Shares outstanding.  Zero = unknown.
000270     03  Qte-Shares-Out       pic 9(12).
